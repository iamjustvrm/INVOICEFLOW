000100****************************************************************
000200*                                                               *
000300*                DATE VALIDATION & CONVERSION                   *
000400*                    (SALES LEDGER)                             *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.         SLDATE0.
001200*
001300 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400*
001500 INSTALLATION.       APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.       13/01/1989.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.           COPYRIGHT (C) 1989-2026, VINCENT BRYAN COEN.
002200*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002300*                    SEE THE FILE COPYING FOR DETAILS.
002400*
002500*    REMARKS.        INVOICE DATE NORMALIZATION FOR SLINV.
002600*                    ACCEPTS A RAW 10 CHAR DATE FIELD OFF THE BUREAU
002700*                    FEED IN EITHER YYYY-MM-DD OR MM/DD/YYYY AND
002800*                    RETURNS IT RE-CAST AS YYYY-MM-DD.  ANYTHING
002900*                    ELSE, INCLUDING SPACES, COMES BACK AS SPACES -
003000*                    THE CALLING PROGRAM STILL ACCEPTS THE LINE,
003100*                    IT JUST CARRIES NO NORMALIZED DATE.
003200*
003300*                    NO LEAP-YEAR/JULIAN TEST IS DONE HERE - SLINV
003400*                    DOES NOT NEED ONE, THE BUREAU FEED ALREADY
003500*                    VALIDATES THE CALENDAR BEFORE EXPORT.
003600*
003700*    CALLED MODULES.      NONE.
003800*    FILES USED.          NONE - WORKING STORAGE ONLY.
003900*
004000* CHANGES:
004050* 13/01/89 VBC - 1.0.00 CREATED - DATE CHECK/RE-CAST LIFTED OUT OF
004060*                       THE ORIGINAL SALES INVOICING UPDATE SO IT
004070*                       CAN BE CALLED FROM MORE THAN ONE PLACE.
004080* 08/06/91 VBC -    .01 ADDED THE MM/DD/YYYY (US) PATH - SOME
004090*                       CLIENT SITES FEED US FORMAT DATES, ISO
004095*                       ALONE WAS NOT ENOUGH.
004100* 19/11/94 KPH -    .02 WS-GOOD-SW WAS LEFT SET FROM THE PREVIOUS
004110*                       CALL ON A BLANK INPUT FIELD - NOW CLEARED
004120*                       ON ENTRY.
004130* 30/09/98 VBC -    .03 Y2K REVIEW - CENTURY ALREADY CARRIED AS
004140*                       CCYY IN BOTH REDEFINES, NO 2-DIGIT YEAR
004150*                       ANYWHERE IN THIS MODULE - NO CHANGE
004160*                       REQUIRED, NOTED FOR THE FILE.
004170* 14/03/02 RDT -    .04 SEPARATOR TEST TIGHTENED - A SINGLE SPACE
004180*                       IN EITHER SEPARATOR POSITION WAS SLIPPING
004190*                       THROUGH AS "VALID" ON SOME EARLY FEEDS.
004200* 27/07/09 VBC -    .05 RE-ASSIGNED TO THE SALES LEDGER PROPER
004210*                       WHEN THE OLD CASH BOOK DATE ROUTINE WAS
004220*                       RETIRED.
004230* 11/02/14 CAS -    .06 NO LOGIC CHANGE - RECOMPILED UNDER THE
004240*                       NEWER COMPILER, COLUMN 7 COMMENTS CHECKED
004250*                       THROUGHOUT.
004260* 13/01/26 VBC -    .07 SPLIT OUT AS ITS OWN CALLED MODULE,
004270*                       SLDATE0, SO THE BUREAU-FEED SALES INVOICE
004280*                       RUN (SLINV) CAN SHARE IT RATHER THAN
004290*                       CARRYING ITS OWN COPY.  RE-USES THE
004300*                       WS-DATE/WS-ISO/WS-USA REDEFINES TRICK
004310*                       RATHER THAN RE-INVENTING ONE.
004320* 22/01/26 VBC -    .08 MM/DD/YYYY PATH WAS NOT CLEARING WS-GOOD-SW
004330*                       ON A BAD SEPARATOR - FIXED.
004340* 03/02/26 VBC -    .09 CAPITALISED PARAGRAPH NAMES PER HOUSE STYLE
004350*                       REVIEW.
004900*
005000*************************************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM AND
005500* IS COPYRIGHT (C) VINCENT B COEN, 1989-2026 AND LATER.  DISTRIBUTED
005600* UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
005700* FREE SOFTWARE FOUNDATION, FOR PERSONAL AND BUSINESS USE, EXCLUDING
005800* REPACKAGING OR RESALE.  SEE THE FILE COPYING FOR DETAILS.
005900*************************************************************************
006000*
006100 ENVIRONMENT             DIVISION.
006200*================================
006300*
006400 CONFIGURATION            SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT            SECTION.
006900 FILE-CONTROL.
007000*
007100 DATA                    DIVISION.
007200*================================
007300*
007400 WORKING-STORAGE SECTION.
007500*-----------------------
007600 77  PROG-NAME               PIC X(16) VALUE "SLDATE0 (1.0.02)".
007700*
007800 01  WS-DATA.
007900     03  WS-GOOD-SW          PIC X        VALUE "N".
007950     03  FILLER              PIC X(3)     VALUE SPACES.
008000*
008100*  ONE 10 BYTE FIELD, VIEWED SEVERAL WAYS SO WE DON'T HAVE TO
008200*    UNSTRING TWICE - ISO, USA, AND A QUICK SEPARATOR CHECK.
008300*
008400 01  WS-DATE-FORMATS.
008500     03  WS-DATE             PIC X(10)   VALUE SPACES.
008600     03  WS-ISO  REDEFINES WS-DATE.
008700         05  WI-CCYY         PIC X(4).
008800         05  WI-SEP-1        PIC X.
008900         05  WI-MM           PIC X(2).
009000         05  WI-SEP-2        PIC X.
009100         05  WI-DD           PIC X(2).
009200     03  WS-USA  REDEFINES WS-DATE.
009300         05  WU-MM           PIC X(2).
009400         05  WU-SEP-1        PIC X.
009500         05  WU-DD           PIC X(2).
009600         05  WU-SEP-2        PIC X.
009700         05  WU-CCYY         PIC X(4).
009750     03  WS-SEPS  REDEFINES WS-DATE.
009760         05  FILLER          PIC X(2).
009770         05  WS-SEP-CHK-1    PIC X.
009780         05  FILLER          PIC X(2).
009790         05  WS-SEP-CHK-2    PIC X.
009795         05  FILLER          PIC X(4).
009800*
009900 LINKAGE SECTION.
010000****************
010100*
010200 01  A-DATE                  PIC X(10).
010300 01  A-DATE-OUT              PIC X(10).
010400*
010500 PROCEDURE DIVISION USING A-DATE
010600                          A-DATE-OUT.
010700*
010800 AA000-MAIN                  SECTION.
010900***********************************
011000*
011100     MOVE     "N"    TO WS-GOOD-SW.
011200     MOVE     SPACES TO A-DATE-OUT.
011300     MOVE     A-DATE TO WS-DATE.
011400*
011500*  ALREADY IN YYYY-MM-DD ?  DIGITS VERIFIED VIA THE ISO VIEW.
011600*
011700     IF       WI-SEP-1 = "-" AND
011800              WI-SEP-2 = "-" AND
011900              WI-CCYY IS NUMERIC AND
012000              WI-MM   IS NUMERIC AND
012100              WI-DD   IS NUMERIC
012200              MOVE     WS-DATE TO A-DATE-OUT
012300              MOVE     "Y"     TO WS-GOOD-SW
012400              GO       TO AA000-EXIT.
012500*
012600*  NOW TRY MM/DD/YYYY VIA THE USA VIEW OF THE SAME BYTES.
012700*
012800     IF       WU-SEP-1 = "/" AND
012900              WU-SEP-2 = "/" AND
013000              WU-CCYY IS NUMERIC AND
013100              WU-MM   IS NUMERIC AND
013200              WU-DD   IS NUMERIC
013300              STRING   WU-CCYY "-" WU-MM "-" WU-DD
013400                       DELIMITED BY SIZE INTO A-DATE-OUT
013500              END-STRING
013600              MOVE     "Y" TO WS-GOOD-SW
013700              GO       TO AA000-EXIT.
013800*
013900*  NEITHER FORM MATCHED, OR ONE SIDE WAS NOT NUMERIC - UNPARSEABLE,
014000*    A-DATE-OUT STAYS SPACES, WS-GOOD-SW STAYS "N".
014100*
014200 AA000-EXIT.
014300     GOBACK.
014400*
