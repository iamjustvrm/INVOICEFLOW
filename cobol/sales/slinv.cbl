000100****************************************************************
000200*                                                               *
000300*                 S A L E S   L E D G E R                       *
000400*                                                               *
000500*            INVOICE INGEST AND BILLING RUN - SLINV             *
000600*                                                               *
000700*     READS THE NIGHTLY ACCOUNTING BUREAU FEED OF RAW INVOICE   *
000800*     LINES, ASSEMBLES THEM INTO INVOICES ON THE INVOICE-NO     *
000900*     CONTROL BREAK, DERIVES TAX WHERE THE FEED DID NOT SUPPLY  *
001000*     IT, POSTS THE INVOICE MASTER AND DETAIL FILES AND PRINTS  *
001100*     THE INVOICE REGISTER.  SINGLE PASS - NO SORT REQUIRED,    *
001200*     THE BUREAU FEED ALREADY GROUPS EACH INVOICE'S LINES       *
001300*     TOGETHER.                                                *
001400*                                                               *
001500****************************************************************
001600*
001700 IDENTIFICATION          DIVISION.
001800*===============================
001900*
002000 PROGRAM-ID.         SLINV.
002100*
002200 AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
002300*
002400 INSTALLATION.       APPLEWOOD COMPUTERS.
002500*
002600 DATE-WRITTEN.       12/01/1989.
002700*
002800 DATE-COMPILED.
002900*
003000 SECURITY.           COPYRIGHT (C) 1989-2026, VINCENT BRYAN COEN.
003100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
003200*                    SEE THE FILE COPYING FOR DETAILS.
003300*
003400*    REMARKS.        FIRST PROGRAM IN THE OVERNIGHT SALES LEDGER
003500*                    SUITE.  TAKES THE BUREAU'S RAW-LINE FEED AND
003600*                    TURNS IT INTO POSTED INVOICES.  REPLACES THE
003700*                    SPREADSHEET MACRO AR WAS RUNNING BY HAND.
003800*
003900*    CALLED MODULES.      SLDATE0 - DATE NORMALIZATION.
004000*    FILES USED.          RAW-LINE-FILE    - INPUT, BUREAU FEED.
004100*                          INVOICE-MASTER-FILE - OUTPUT.
004200*                          INVOICE-DETAIL-FILE - OUTPUT.
004300*                          PRINT-FILE       - OUTPUT, REGISTER.
004400*
004500* CHANGES:
004510* 12/01/89 VBC - 1.0.00 CREATED - FIRST CUT OF THE OVERNIGHT SALES
004520*                       INVOICING UPDATE, REPLACING THE MANUAL
004530*                       DAYBOOK POSTING RUN.
004540* 04/05/90 VBC -    .01 LINE REJECT COUNT ADDED TO THE END-OF-JOB
004550*                       DISPLAY - OPERATOR HAD NO WAY TO SEE HOW
004560*                       MANY LINES WERE DROPPED.
004570* 22/08/93 KPH -    .02 INVOICE REGISTER NOW PAGE-BREAKS ON THE
004580*                       ACCOUNTING BUREAU'S STANDARD 58 LINE FORM,
004590*                       NOT THE WIDER CONTINUOUS STATIONERY.
004600* 17/09/98 VBC -    .03 Y2K REVIEW - ALL DATE FIELDS ALREADY CARRY
004610*                       A FULL 4 DIGIT CCYY, NO 2-DIGIT YEAR MATH
004620*                       ANYWHERE IN THIS PROGRAM - NO CHANGE MADE.
004630* 11/04/03 RDT -    .04 TAX RATE TABLE MOVED OUT TO ITS OWN
004640*                       COPYBOOK (SLTAXTB) SO THE RATES CAN BE
004650*                       MAINTAINED WITHOUT A RECOMPILE OF SLINV.
004660* 06/02/09 VBC -    .05 DATE NORMALIZATION LIFTED OUT TO A CALLED
004670*                       MODULE - SEE SLDATE0 - SO THE SAME RULES
004680*                       CAN BE USED BY THE STATEMENT RUN.
004690* 19/10/15 CAS -    .06 RECOMPILED UNDER THE CURRENT COMPILER -
004700*                       NO LOGIC CHANGE, COLUMN 7 COMMENTS TIDIED.
004710* 12/01/26 VBC -    .07 BUREAU SWITCHED FROM A FIXED-LAYOUT FEED TO
004720*                       THE RAW-LINE FEED DESCRIBED HERE - RAW-LINE,
004730*                       MASTER AND DETAIL RECORD LAYOUTS REBUILT,
004740*                       CONTROL BREAK LOGIC REWRITTEN FOR IT.
004750* 16/01/26 VBC -    .08 ADDED THE UNKNOWN CLIENT DEFAULT - FEED HAD
004800*                       THREE LINES WITH NO CLIENT NAME ON THE FIRST
004900*                       TEST RUN, AR DIDN'T WANT THEM REJECTED.
005000* 21/01/26 VBC -    .09 TAX CROSS-DERIVATION ADDED - SEE AB400.
005100*                       SOME BUREAU LINES CARRY A TAX AMOUNT AND NO
005200*                       RATE, OTHERS A RATE AND NO AMOUNT.
005300* 25/01/26 VBC -    .10 STATE LOOKUP NOW SCANS THE FULL ADDRESS, NOT
005400*                       JUST THE LAST 2 BYTES - ADDRESSES DON'T ALL
005500*                       END IN THE STATE CODE.
005600* 02/02/26 VBC -    .11 EMPTY FEED FILE NOW REPORTED AS SL001 RATHER
005700*                       THAN FALLING THROUGH TO THE NORMAL TOTALS -
005800*                       CONFUSED THE OPERATOR ON AN OVERNIGHT RETRY.
005900* 09/02/26 CAS -    .12 INVOICE REGISTER COLUMN WIDTHS WIDENED FOR
006000*                       6 FIGURE INVOICE TOTALS - RAISED BY AR.
006010* 16/02/26 CAS -    .13 REGISTER WAS PRINTING AN INVOICE HEADER
006020*                       BLOCK WITH NO LINES OR TOTALS UNDERNEATH
006030*                       WHEN EVERY LINE IN THE GROUP CAME THROUGH
006040*                       WITH A BLANK DESCRIPTION - AB100 NO LONGER
006050*                       GENERATES THE HEADER ITSELF, AB200 FIRES
006060*                       IT ON THE FIRST LINE THAT ACTUALLY STICKS.
006070* 18/02/26 CAS -    .14 TOTAL REVENUE ON THE FINAL FOOTING NOW
006080*                       EDITED WITH A FLOATING $ PER THE RUN
006090*                       STATISTICS SPEC - WAS PLAIN ZERO-SUPPRESS.
006100*
006200*************************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING SYSTEM AND
006700* IS COPYRIGHT (C) VINCENT B COEN, 1989-2026 AND LATER.  DISTRIBUTED
006800* UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED BY THE
006900* FREE SOFTWARE FOUNDATION, FOR PERSONAL AND BUSINESS USE, EXCLUDING
007000* REPACKAGING OR RESALE.  SEE THE FILE COPYING FOR DETAILS.
007100*************************************************************************
007200*
007300 ENVIRONMENT             DIVISION.
007400*================================
007500*
007600 CONFIGURATION            SECTION.
007700 SOURCE-COMPUTER.        ICL-N40.
007800 OBJECT-COMPUTER.        ICL-N40.
007900 SPECIAL-NAMES.
008000     C01   IS TOP-OF-FORM
008100     CLASS NUMERIC-SIGN  IS "+" "-"
008200     UPSI-0 ON  STATUS IS SW-RERUN.
008300*
008400 INPUT-OUTPUT            SECTION.
008500 FILE-CONTROL.
008600*
008700     SELECT RAW-LINE-FILE
008800         ASSIGN TO RAW-LINE-FILE
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS  IS WS-RAW-STATUS.
009100*
009200     SELECT INVOICE-MASTER-FILE
009300         ASSIGN TO INVOICE-MASTER-FILE
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS  IS WS-MASTER-STATUS.
009600*
009700     SELECT INVOICE-DETAIL-FILE
009800         ASSIGN TO INVOICE-DETAIL-FILE
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS  IS WS-DETAIL-STATUS.
010100*
010200     SELECT PRINT-FILE
010300         ASSIGN TO PRINT-FILE
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS  IS WS-PRINT-STATUS.
010600*
010700 DATA                    DIVISION.
010800*================================
010900*
011000 FILE SECTION.
011100*------------
011200*
011300 FD  RAW-LINE-FILE
011400     LABEL RECORDS ARE OMITTED
011500     RECORD CONTAINS 230 CHARACTERS.
011600     COPY "SLRAWLN".
011700*
011800 FD  INVOICE-MASTER-FILE
011900     LABEL RECORDS ARE OMITTED
012000     RECORD CONTAINS 180 CHARACTERS.
012100     COPY "SLINVM".
012200*
012300 FD  INVOICE-DETAIL-FILE
012400     LABEL RECORDS ARE OMITTED
012500     RECORD CONTAINS 100 CHARACTERS.
012600     COPY "SLINVD".
012700*
012800 FD  PRINT-FILE
012900     LABEL RECORDS ARE OMITTED
013000     REPORT IS INVOICE-REGISTER-REPORT.
013100*
013200 WORKING-STORAGE SECTION.
013300*-----------------------
013400*
013500 77  PROG-NAME               PIC X(17) VALUE "SLINV   (1.0.05)".
013600*
013700 COPY "SLTAXTB".
013800*
013900 01  WS-FILE-STATUSES.
014000     03  WS-RAW-STATUS        PIC XX      VALUE "00".
014100     03  WS-MASTER-STATUS     PIC XX      VALUE "00".
014200     03  WS-DETAIL-STATUS     PIC XX      VALUE "00".
014300     03  WS-PRINT-STATUS      PIC XX      VALUE "00".
014350     03  FILLER               PIC X(4)    VALUE SPACES.
014400*
014500 01  WS-SWITCHES.
014600     03  WS-EOF-SW            PIC X       VALUE "N".
014700         88  WS-EOF               VALUE "Y".
014800     03  WS-INVOICE-OPEN-SW   PIC X       VALUE "N".
014900     03  WS-STATE-FOUND-SW    PIC X       VALUE "N".
014950     03  WS-FIRST-READ-SW     PIC X       VALUE "Y".
014975     03  WS-TAX-EXEMPT-SW     PIC X       VALUE "N".
014985     03  WS-HEADER-PENDING-SW PIC X       VALUE "N".
015100     03  SW-RERUN             PIC X       VALUE "N".
015150     03  FILLER               PIC X(3)    VALUE SPACES.
015200*
015300 01  WS-COUNTERS.
015400     03  WS-INVOICES-WRITTEN   PIC 9(5)  COMP.
015500     03  WS-INVOICES-FAILED    PIC 9(5)  COMP.
015600     03  WS-LINES-WRITTEN      PIC 9(6)  COMP.
015700     03  WS-LINES-REJECTED     PIC 9(6)  COMP.
015800     03  WS-CUR-LINE-COUNT     PIC 9(3)  COMP.
015900     03  WS-FOUND-TAX-IDX      PIC 9(2)  COMP.
016000     03  WS-NORM-IN-PTR        PIC 9(2)  COMP.
016100     03  WS-NORM-OUT-PTR       PIC 9(2)  COMP.
016200     03  WS-SCAN-IDX           PIC 9(2)  COMP.
016250     03  FILLER                PIC X(2)  VALUE SPACES.
016300*
016400 01  WS-RUN-TOTALS.
016500     03  WS-TOTAL-REVENUE      PIC S9(9)V99 COMP-3 VALUE ZERO.
016550     03  FILLER                PIC X(4)     VALUE SPACES.
016600*
016700*  CURRENT-INVOICE WORK AREA - BUILT AS THE LINES FOR ONE INVOICE
016800*    ARE READ, WRITTEN OUT TO THE MASTER FILE AT AB300.
016900*
017000 01  WS-INVOICE-WORK.
017100     03  WS-CUR-INVOICE-NO     PIC X(10).
017200     03  WS-CUR-INVOICE-DATE   PIC X(10).
017300     03  WS-CUR-DUE-DATE       PIC X(10).
017400     03  WS-CUR-CLIENT-NAME    PIC X(30).
017500     03  WS-CUR-CLIENT-EMAIL   PIC X(30).
017600     03  WS-CUR-CLIENT-ADDR    PIC X(50).
017700     03  WS-CUR-STATE-CODE     PIC XX.
017800     03  WS-CUR-TAX-RATE-RAW   PIC X(8).
017900     03  WS-CUR-TAX-AMT-RAW    PIC X(12).
018000     03  WS-CUR-NOTES          PIC X(6).
018100     03  WS-CUR-SUBTOTAL       PIC S9(7)V99 COMP-3 VALUE ZERO.
018200     03  WS-CUR-TAX-RATE       PIC 9(3)V99  COMP-3 VALUE ZERO.
018300     03  WS-CUR-TAX-AMOUNT     PIC S9(7)V99 COMP-3 VALUE ZERO.
018400     03  WS-CUR-TOTAL          PIC S9(7)V99 COMP-3 VALUE ZERO.
018450     03  FILLER                PIC X(4)     VALUE SPACES.
018500*
018600*  SCRATCH COPY OF THE ADDRESS, UPPER-CASED, FOR THE STATE SCAN.
018700*
018800 01  WS-UPPER-ADDR             PIC X(50).
018900*
019000*  NORMALIZE WORK AREA - SHARED BY ZZ100 FOR ANY OF THE FREE-FORMAT
019100*    TEXT NUMBERS COMING OFF THE BUREAU FEED (QTY, RATE, AMOUNT,
019200*    TAX RATE, TAX AMOUNT ALL GO THROUGH THE SAME ROUTINE).
019300*
019400 01  WS-NORMALIZE-WORK.
019500     03  WS-NORM-TEXT          PIC X(16).
019600     03  WS-NORM-CLEAN         PIC X(16).
019700     03  WS-NORM-VALUE         PIC S9(9)V99 COMP-3.
019800     03  WS-NORM-SIGN-SW       PIC S9       COMP VALUE +1.
019900     03  WS-NORM-INT-TXT       PIC X(7)     JUSTIFIED RIGHT.
020000     03  WS-NORM-DEC-TXT       PIC X(2)     JUSTIFIED RIGHT.
020100     03  WS-NORM-INT-NUM       PIC 9(7).
020200     03  WS-NORM-DEC-NUM       PIC 9(2).
020250     03  FILLER                PIC X(2)     VALUE SPACES.
020300*
020400*  DATE CALL WORK AREA.
020500*
020600 01  WS-DATE-CALL-AREA.
020700     03  WS-DATE-IN            PIC X(10).
020800     03  WS-DATE-OUT           PIC X(10).
020850     03  FILLER                PIC X(4)     VALUE SPACES.
020900*
021000*  TODAY'S DATE FOR THE REGISTER HEADING - ACCEPT FROM DATE, NOT
021100*    FUNCTION CURRENT-DATE, WHICH THIS SHOP DOES NOT USE.
021200*
021300 01  WS-TODAY-8                PIC 9(8).
021400 01  WS-TODAY-PARTS  REDEFINES WS-TODAY-8.
021500     03  WS-TODAY-CCYY         PIC 9(4).
021600     03  WS-TODAY-MM           PIC 9(2).
021700     03  WS-TODAY-DD           PIC 9(2).
021800*
021900 01  WS-RUN-DATE-DISPLAY        PIC X(10) VALUE SPACES.
022000*
022100*  REPORT LINE WORK FIELDS - MOVED HERE BEFORE EACH GENERATE SO
022200*    THE REPORT WRITER SOURCE ITEMS HAVE SOMETHING CURRENT TO PRINT.
022300*
022400 01  WS-REPORT-WORK.
022500     03  WS-RPT-DUE-DISPLAY    PIC X(13) VALUE SPACES.
022600     03  WS-RPT-DESCRIPTION    PIC X(30) VALUE SPACES.
022700     03  WS-RPT-QUANTITY       PIC S9(5)V99 COMP-3 VALUE ZERO.
022800     03  WS-RPT-RATE           PIC S9(7)V99 COMP-3 VALUE ZERO.
022900     03  WS-RPT-AMOUNT         PIC S9(7)V99 COMP-3 VALUE ZERO.
022950     03  FILLER                PIC X(4)     VALUE SPACES.
023000*
023100*  ERROR MESSAGE TABLE - SAME SHAPE AS THE PYRGSTR/BUILD-CBASIC
023200*    SY/PY NUMBERED MESSAGE HABIT, RENUMBERED SL FOR THIS SUITE.
023300*
023400 01  WS-MESSAGES.
023500     03  FILLER PIC X(40) VALUE "SL001 RAW-LINE-FILE IS EMPTY".
023600     03  FILLER PIC X(40) VALUE "SL002 UNABLE TO OPEN RAW-LINE-FILE".
023700     03  FILLER PIC X(40) VALUE "SL003 UNABLE TO OPEN AN OUTPUT FILE".
023800*
023900 REPORT SECTION.
024000*--------------
024100*
024200 RD  INVOICE-REGISTER-REPORT
024300     CONTROL FINAL
024400     PAGE LIMIT IS 58 LINES
024500     HEADING 1
024600     FIRST DETAIL 4
024700     LAST DETAIL 54
024800     FOOTING 56.
024900*
025000 01  RPT-PAGE-HEAD  TYPE PAGE HEADING.
025100     03  LINE 1.
025200         05  COLUMN   1   PIC X(30)  VALUE "INVOICEFLOW INVOICE REGISTER".
025300         05  COLUMN  96   PIC X(5)   VALUE "DATE:".
025400         05  COLUMN 102   PIC X(10)  SOURCE WS-RUN-DATE-DISPLAY.
025500     03  LINE 2.
025600         05  COLUMN   1   PIC X(17)  SOURCE PROG-NAME.
025700         05  COLUMN 120   PIC X(5)   VALUE "PAGE ".
025800         05  COLUMN 126   PIC ZZ9    SOURCE PAGE-COUNTER.
025850         05  FILLER       COLUMN 130   PIC X(3)  VALUE SPACES.
025900*
026000 01  RPT-INVOICE-HEAD  TYPE DETAIL.
026100     03  LINE PLUS 2.
026200         05  COLUMN   1   PIC X(9)   VALUE "INVOICE: ".
026300         05  COLUMN  10   PIC X(10)  SOURCE WS-CUR-INVOICE-NO.
026400     03  LINE PLUS 1.
026500         05  COLUMN   1   PIC X(6)   VALUE "DATE: ".
026600         05  COLUMN   7   PIC X(10)  SOURCE WS-CUR-INVOICE-DATE.
026700         05  COLUMN  20   PIC X(5)   VALUE "DUE: ".
026800         05  COLUMN  25   PIC X(13)  SOURCE WS-RPT-DUE-DISPLAY.
026900     03  LINE PLUS 1.
027000         05  COLUMN   1   PIC X(9)   VALUE "BILL TO: ".
027100         05  COLUMN  10   PIC X(30)  SOURCE WS-CUR-CLIENT-NAME.
027200     03  LINE PLUS 1.
027300         05  COLUMN  10   PIC X(50)  SOURCE WS-CUR-CLIENT-ADDR
027400                           PRESENT WHEN WS-CUR-CLIENT-ADDR NOT = SPACES.
027500     03  LINE PLUS 1.
027600         05  COLUMN  10   PIC X(30)  SOURCE WS-CUR-CLIENT-EMAIL
027700                           PRESENT WHEN WS-CUR-CLIENT-EMAIL NOT = SPACES.
027800     03  LINE PLUS 2.
027900         05  COLUMN   1   PIC X(11)  VALUE "DESCRIPTION".
028000         05  COLUMN  38   PIC X(3)   VALUE "QTY".
028100         05  COLUMN  50   PIC X(4)   VALUE "RATE".
028200         05  COLUMN  65   PIC X(6)   VALUE "AMOUNT".
028250         05  FILLER       COLUMN  72   PIC X(4)  VALUE SPACES.
028300*
028400 01  RPT-LINE-DETAIL  TYPE DETAIL.
028500     03  LINE PLUS 1.
028600         05  COLUMN   1   PIC X(30)          SOURCE WS-RPT-DESCRIPTION.
028700         05  COLUMN  34   PIC ZZZZZZ9.99     SOURCE WS-RPT-QUANTITY.
028800         05  COLUMN  47   PIC Z,ZZZ,ZZ9.99   SOURCE WS-RPT-RATE.
028900         05  COLUMN  62   PIC ZZ,ZZZ,ZZ9.99  SOURCE WS-RPT-AMOUNT.
028950         05  FILLER       COLUMN  80   PIC X(4)  VALUE SPACES.
029000*
029100 01  RPT-INVOICE-TOTALS  TYPE DETAIL.
029200     03  LINE PLUS 2.
029300         05  COLUMN  50   PIC X(9)            VALUE "SUBTOTAL ".
029400         05  COLUMN  62   PIC ZZ,ZZZ,ZZ9.99    SOURCE WS-CUR-SUBTOTAL.
029500     03  LINE PLUS 1.
029600         05  COLUMN  50   PIC X(4)             VALUE "TAX("
029700                           PRESENT WHEN WS-CUR-TAX-AMOUNT > ZERO.
029800         05  COLUMN  54   PIC Z9.99            SOURCE WS-CUR-TAX-RATE
029900                           PRESENT WHEN WS-CUR-TAX-AMOUNT > ZERO.
030000         05  COLUMN  59   PIC X(2)             VALUE "%)"
030100                           PRESENT WHEN WS-CUR-TAX-AMOUNT > ZERO.
030200         05  COLUMN  62   PIC ZZ,ZZZ,ZZ9.99    SOURCE WS-CUR-TAX-AMOUNT
030300                           PRESENT WHEN WS-CUR-TAX-AMOUNT > ZERO.
030400     03  LINE PLUS 1.
030500         05  COLUMN  50   PIC X(9)             VALUE "TOTAL    ".
030600         05  COLUMN  62   PIC ZZ,ZZZ,ZZ9.99    SOURCE WS-CUR-TOTAL.
030650         05  FILLER       COLUMN  80   PIC X(4)  VALUE SPACES.
030700*
030800 01  RPT-REPORT-FOOT  TYPE CONTROL FOOTING FINAL.
030900     03  LINE PLUS 3.
031000         05  COLUMN   1   PIC X(20)  VALUE "INVOICES POSTED.....".
031100         05  COLUMN  22   PIC ZZZZ9  SOURCE WS-INVOICES-WRITTEN.
031200     03  LINE PLUS 1.
031300         05  COLUMN   1   PIC X(20)  VALUE "INVOICES FAILED.....".
031400         05  COLUMN  22   PIC ZZZZ9  SOURCE WS-INVOICES-FAILED.
031500     03  LINE PLUS 1.
031600         05  COLUMN   1   PIC X(20)  VALUE "LINES POSTED........".
031700         05  COLUMN  22   PIC ZZZZZ9 SOURCE WS-LINES-WRITTEN.
031800     03  LINE PLUS 1.
031900         05  COLUMN   1   PIC X(20)  VALUE "LINES REJECTED......".
032000         05  COLUMN  22   PIC ZZZZZ9 SOURCE WS-LINES-REJECTED.
032100     03  LINE PLUS 2.
032200         05  COLUMN   1   PIC X(20)  VALUE "TOTAL REVENUE.......".
032300         05  COLUMN  22   PIC $$,$$$,$$9.99    SOURCE WS-TOTAL-REVENUE.
032350         05  FILLER       COLUMN  40   PIC X(4)  VALUE SPACES.
032400*
032500 PROCEDURE DIVISION.
032600*===================
032700*
032800 AA000-MAIN-PROCESS           SECTION.
032900*-------------------------------------
033000*
033100     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
033200*
033300     IF       WS-RAW-STATUS NOT = "00"
033500              GO TO AA000-EXIT.
033600*
033700     ACCEPT   WS-TODAY-8 FROM DATE YYYYMMDD.
033800     STRING   WS-TODAY-CCYY "-" WS-TODAY-MM "-" WS-TODAY-DD
033900              DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY
034000     END-STRING.
034100*
034200     INITIATE INVOICE-REGISTER-REPORT.
034300*
034400     PERFORM  AA060-READ-RAW-LINE THRU AA060-EXIT.
034500*
034600     IF       WS-EOF
034700              DISPLAY WS-MESSAGES (1)
034800              GO TO AA890-CLOSE-DOWN.
034900*
035000     PERFORM  AA070-HANDLE-ONE-LINE THRU AA070-EXIT
035100         UNTIL WS-EOF.
035200*
035300     IF       WS-INVOICE-OPEN-SW = "Y"
035400              PERFORM AB300-FINALIZE-INVOICE THRU AB300-EXIT.
035500*
035600     GO       TO AA890-CLOSE-DOWN.
035700*
035800 AA890-CLOSE-DOWN.
035900     TERMINATE INVOICE-REGISTER-REPORT.
036000     PERFORM  AA900-END-OF-JOB THRU AA900-EXIT.
036100*
036200 AA000-EXIT.
036300     GOBACK.
036400*
036500 AA010-OPEN-FILES             SECTION.
036600*-------------------------------------
036700*
036800 AA010-START.
036900     OPEN     INPUT  RAW-LINE-FILE.
037000     IF       WS-RAW-STATUS NOT = "00"
037050              DISPLAY WS-MESSAGES (2)
037100              GO TO AA010-EXIT.
037200*
037300     OPEN     OUTPUT INVOICE-MASTER-FILE
037400                      INVOICE-DETAIL-FILE
037500                      PRINT-FILE.
037600     IF       WS-MASTER-STATUS NOT = "00" OR
037700              WS-DETAIL-STATUS NOT = "00" OR
037800              WS-PRINT-STATUS  NOT = "00"
037900              DISPLAY WS-MESSAGES (3)
038000              MOVE "99" TO WS-RAW-STATUS.
038100*
038200 AA010-EXIT.
038300     EXIT SECTION.
038400*
038500 AA060-READ-RAW-LINE          SECTION.
038600*-------------------------------------
038700*
038800 AA060-START.
038900     READ     RAW-LINE-FILE
039000         AT END
039100             MOVE "Y" TO WS-EOF-SW
039200             GO TO AA060-EXIT
039300     END-READ.
039400*
039500 AA060-EXIT.
039600     EXIT SECTION.
039700*
039800 AA070-HANDLE-ONE-LINE         SECTION.
039900*--------------------------------------
040000*
040100 AA070-START.
040200     IF       RL-INVOICE-NO = SPACES
040300              ADD 1 TO WS-LINES-REJECTED
040400              PERFORM AA060-READ-RAW-LINE THRU AA060-EXIT
040500              GO TO AA070-EXIT.
040600*
040700     IF       WS-INVOICE-OPEN-SW = "N"
040800              PERFORM AB100-START-NEW-INVOICE THRU AB100-EXIT
040900     ELSE
041000         IF   RL-INVOICE-NO NOT = WS-CUR-INVOICE-NO
041100              PERFORM AB300-FINALIZE-INVOICE THRU AB300-EXIT
041200              PERFORM AB100-START-NEW-INVOICE THRU AB100-EXIT
041300         END-IF
041400     END-IF.
041500*
041600     PERFORM  AB200-ADD-DETAIL-LINE THRU AB200-EXIT.
041700     PERFORM  AA060-READ-RAW-LINE THRU AA060-EXIT.
041800*
041900 AA070-EXIT.
042000     EXIT SECTION.
042100*
042200 AB100-START-NEW-INVOICE       SECTION.
042300*--------------------------------------
042400*
042500 AB100-START.
042600     MOVE     RL-INVOICE-NO   TO WS-CUR-INVOICE-NO.
042700     MOVE     ZERO            TO WS-CUR-SUBTOTAL
042800                                  WS-CUR-TAX-RATE
042900                                  WS-CUR-TAX-AMOUNT
043000                                  WS-CUR-TOTAL
043100                                  WS-CUR-LINE-COUNT.
043200     MOVE     SPACES          TO WS-CUR-STATE-CODE.
043300     MOVE     "Y"             TO WS-INVOICE-OPEN-SW.
043400*
043500     MOVE     RL-INVOICE-DATE TO WS-DATE-IN.
043600     PERFORM  ZZ110-NORMALIZE-DATE THRU ZZ110-EXIT.
043700     MOVE     WS-DATE-OUT     TO WS-CUR-INVOICE-DATE.
043800*
043900     MOVE     RL-DUE-DATE     TO WS-DATE-IN.
044000     PERFORM  ZZ110-NORMALIZE-DATE THRU ZZ110-EXIT.
044100     MOVE     WS-DATE-OUT     TO WS-CUR-DUE-DATE.
044200*
044300     IF       RL-CLIENT-NAME = SPACES
044400              MOVE "UNKNOWN CLIENT" TO WS-CUR-CLIENT-NAME
044500     ELSE
044600              MOVE RL-CLIENT-NAME   TO WS-CUR-CLIENT-NAME
044700     END-IF.
044800*
044900     MOVE     RL-CLIENT-EMAIL TO WS-CUR-CLIENT-EMAIL.
045000     MOVE     RL-CLIENT-ADDR  TO WS-CUR-CLIENT-ADDR.
045100     MOVE     RL-TAX-RATE     TO WS-CUR-TAX-RATE-RAW.
045200     MOVE     RL-TAX-AMOUNT   TO WS-CUR-TAX-AMT-RAW.
045300     MOVE     RL-NOTES        TO WS-CUR-NOTES.
045400*
045500     IF       WS-CUR-DUE-DATE = SPACES
045600              MOVE "UPON RECEIPT" TO WS-RPT-DUE-DISPLAY
045700     ELSE
045800              MOVE WS-CUR-DUE-DATE TO WS-RPT-DUE-DISPLAY
045900     END-IF.
046000*
046050*  HEADER IS NOT GENERATED HERE - AR DOES NOT WANT AN INVOICE
046060*    BLOCK ON THE REGISTER WITH NO LINES UNDER IT, SO THE ACTUAL
046070*    GENERATE IS HELD BACK TO AB200 AND ONLY FIRED ON THE FIRST
046080*    LINE THIS INVOICE MANAGES TO GET ACCEPTED - SEE CAS'S NOTE
046090*    AT AB200-START.
046100     MOVE     "Y" TO WS-HEADER-PENDING-SW.
046200*
046300 AB100-EXIT.
046400     EXIT SECTION.
046500*
046600 AB200-ADD-DETAIL-LINE         SECTION.
046700*--------------------------------------
046800*
046900 AB200-START.
047000     IF       RL-DESCRIPTION = SPACES
047100              ADD 1 TO WS-LINES-REJECTED
047200              GO TO AB200-EXIT.
047210*
047220*  CAS 16/02/26 - FIRST ACCEPTED LINE OF THE INVOICE, SO THE
047230*    HEADER BLOCK AB100 HELD BACK IS NOW KNOWN TO BE WANTED -
047240*    FIRE IT NOW, AHEAD OF THIS LINE'S OWN DETAIL GENERATE.
047250     IF       WS-HEADER-PENDING-SW = "Y"
047260              GENERATE RPT-INVOICE-HEAD
047270              MOVE "N" TO WS-HEADER-PENDING-SW
047280     END-IF.
047300*
047400     MOVE     RL-QUANTITY TO WS-NORM-TEXT.
047500     PERFORM  ZZ100-NORMALIZE-NUMERIC THRU ZZ100-EXIT.
047600     MOVE     WS-NORM-VALUE TO WS-RPT-QUANTITY.
047700*
047800     MOVE     RL-RATE TO WS-NORM-TEXT.
047900     PERFORM  ZZ100-NORMALIZE-NUMERIC THRU ZZ100-EXIT.
048000     MOVE     WS-NORM-VALUE TO WS-RPT-RATE.
048100*
048200     MOVE     RL-AMOUNT TO WS-NORM-TEXT.
048300     PERFORM  ZZ100-NORMALIZE-NUMERIC THRU ZZ100-EXIT.
048400     MOVE     WS-NORM-VALUE TO WS-RPT-AMOUNT.
048500*
048600     IF       WS-RPT-AMOUNT = ZERO AND
048700              WS-RPT-QUANTITY > ZERO AND
048800              WS-RPT-RATE > ZERO
048900              COMPUTE WS-RPT-AMOUNT ROUNDED =
049000                      WS-RPT-QUANTITY * WS-RPT-RATE.
049100*
049200     MOVE     RL-DESCRIPTION TO WS-RPT-DESCRIPTION.
049300*
049400     ADD      1 TO WS-CUR-LINE-COUNT.
049500     ADD      WS-RPT-AMOUNT TO WS-CUR-SUBTOTAL.
049600*
049700     MOVE     WS-CUR-INVOICE-NO  TO ID-INVOICE-NO.
049800     MOVE     WS-CUR-LINE-COUNT  TO ID-LINE-NO.
049900     MOVE     WS-RPT-DESCRIPTION TO ID-DESCRIPTION.
050000     MOVE     WS-RPT-QUANTITY    TO ID-QUANTITY.
050100     MOVE     WS-RPT-RATE        TO ID-RATE.
050200     MOVE     WS-RPT-AMOUNT      TO ID-AMOUNT.
050300     WRITE    SL-INVOICE-DETAIL-RECORD.
050400     ADD      1 TO WS-LINES-WRITTEN.
050500*
050600     GENERATE RPT-LINE-DETAIL.
050700*
050800 AB200-EXIT.
050900     EXIT SECTION.
051000*
051100 AB300-FINALIZE-INVOICE        SECTION.
051200*--------------------------------------
051300*
051400 AB300-START.
051500     IF       WS-CUR-LINE-COUNT = ZERO
051600              ADD 1 TO WS-INVOICES-FAILED
051700              MOVE "N" TO WS-INVOICE-OPEN-SW
051800              GO TO AB300-EXIT.
051900*
052000     PERFORM  AB400-COMPUTE-TAX THRU AB400-EXIT.
052100*
052200     MOVE     WS-CUR-INVOICE-NO     TO IM-INVOICE-NO.
052300     MOVE     WS-CUR-INVOICE-DATE   TO IM-INVOICE-DATE.
052400     MOVE     WS-CUR-DUE-DATE       TO IM-DUE-DATE.
052500     MOVE     WS-CUR-CLIENT-NAME    TO IM-CLIENT-NAME.
052600     MOVE     WS-CUR-CLIENT-EMAIL   TO IM-CLIENT-EMAIL.
052700     MOVE     WS-CUR-STATE-CODE     TO IM-STATE-CODE.
052800     MOVE     WS-CUR-LINE-COUNT     TO IM-LINE-COUNT.
052900     MOVE     WS-CUR-SUBTOTAL       TO IM-SUBTOTAL.
053000     MOVE     WS-CUR-TAX-RATE       TO IM-TAX-RATE.
053100     MOVE     WS-CUR-TAX-AMOUNT     TO IM-TAX-AMOUNT.
053200     MOVE     WS-CUR-TOTAL          TO IM-TOTAL.
053300     SET      IM-STATUS-DRAFT       TO TRUE.
053400     WRITE    SL-INVOICE-MASTER-RECORD.
053500*
053600     ADD      1 TO WS-INVOICES-WRITTEN.
053700     ADD      WS-CUR-TOTAL TO WS-TOTAL-REVENUE.
053800*
053900     GENERATE RPT-INVOICE-TOTALS.
054000*
054100     MOVE     "N" TO WS-INVOICE-OPEN-SW.
054200*
054300 AB300-EXIT.
054400     EXIT SECTION.
054500*
054600 AB400-COMPUTE-TAX              SECTION.
054700*---------------------------------------
054800*
054900 AB400-START.
054920     PERFORM  ZZ220-CHECK-TAX-EXEMPT THRU ZZ220-EXIT.
054940     IF       WS-TAX-EXEMPT-SW = "Y"
054950              MOVE ZERO TO WS-CUR-TAX-RATE WS-CUR-TAX-AMOUNT
054960              MOVE WS-CUR-SUBTOTAL TO WS-CUR-TOTAL
054970              GO TO AB400-EXIT.
054980*
055000     MOVE     WS-CUR-TAX-RATE-RAW TO WS-NORM-TEXT.
055100     PERFORM  ZZ100-NORMALIZE-NUMERIC THRU ZZ100-EXIT.
055200     MOVE     WS-NORM-VALUE TO WS-CUR-TAX-RATE.
055300*
055400     MOVE     WS-CUR-TAX-AMT-RAW TO WS-NORM-TEXT.
055500     PERFORM  ZZ100-NORMALIZE-NUMERIC THRU ZZ100-EXIT.
055600     MOVE     WS-NORM-VALUE TO WS-CUR-TAX-AMOUNT.
055700*
055800     IF       WS-CUR-TAX-AMOUNT > ZERO AND
055900              WS-CUR-TAX-RATE = ZERO AND
056000              WS-CUR-SUBTOTAL > ZERO
056100              COMPUTE WS-CUR-TAX-RATE ROUNDED =
056200                  (WS-CUR-TAX-AMOUNT / WS-CUR-SUBTOTAL) * 100
056300     ELSE
056400         IF   WS-CUR-TAX-RATE > ZERO AND
056500              WS-CUR-TAX-AMOUNT = ZERO
056600              COMPUTE WS-CUR-TAX-AMOUNT ROUNDED =
056700                  WS-CUR-SUBTOTAL * WS-CUR-TAX-RATE / 100
056800         ELSE
056900             IF  WS-CUR-TAX-RATE = ZERO AND
057000                 WS-CUR-TAX-AMOUNT = ZERO
057100                 PERFORM ZZ200-LOOKUP-STATE-RATE THRU ZZ200-EXIT
057200                 COMPUTE WS-CUR-TAX-AMOUNT ROUNDED =
057300                     WS-CUR-SUBTOTAL * WS-CUR-TAX-RATE / 100
057400             END-IF
057500         END-IF
057600     END-IF.
057700*
057800     COMPUTE  WS-CUR-TOTAL ROUNDED =
057900              WS-CUR-SUBTOTAL + WS-CUR-TAX-AMOUNT.
058000*
058100 AB400-EXIT.
058200     EXIT SECTION.
058300*
058400 AA900-END-OF-JOB               SECTION.
058500*---------------------------------------
058600*
058700 AA900-START.
058800     CLOSE    RAW-LINE-FILE
058900              INVOICE-MASTER-FILE
059000              INVOICE-DETAIL-FILE
059100              PRINT-FILE.
059200*
059300     DISPLAY  "SLINV - INVOICES POSTED   " WS-INVOICES-WRITTEN.
059400     DISPLAY  "SLINV - INVOICES FAILED   " WS-INVOICES-FAILED.
059500     DISPLAY  "SLINV - LINES POSTED      " WS-LINES-WRITTEN.
059600     DISPLAY  "SLINV - LINES REJECTED    " WS-LINES-REJECTED.
059700     DISPLAY  "SLINV - TOTAL REVENUE     " WS-TOTAL-REVENUE.
059800*
059900 AA900-EXIT.
060000     EXIT SECTION.
060100*
060200 ZZ100-NORMALIZE-NUMERIC        SECTION.
060300*---------------------------------------
060400*
060500*  STRIPS EVERYTHING BUT DIGITS, A LEADING MINUS AND A DECIMAL
060600*    POINT OUT OF WS-NORM-TEXT, RETURNS THE RESULT IN WS-NORM-VALUE.
060700*    USED FOR QTY, RATE, AMOUNT, TAX RATE AND TAX AMOUNT - ALL COME
060800*    OFF THE FEED AS TEXT THAT MAY CARRY $, COMMAS OR A % SIGN.
060900*
061000 ZZ100-START.
061100     MOVE     ZERO   TO WS-NORM-VALUE.
061200     MOVE     SPACES TO WS-NORM-CLEAN.
061300     MOVE     +1     TO WS-NORM-SIGN-SW.
061400     MOVE     ZERO   TO WS-NORM-OUT-PTR.
061500*
061600     PERFORM  ZZ105-SCAN-ONE-CHAR THRU ZZ105-EXIT
061700         VARYING WS-NORM-IN-PTR FROM 1 BY 1
061800         UNTIL WS-NORM-IN-PTR > 16.
061900*
062000     IF       WS-NORM-OUT-PTR = ZERO
062100              GO TO ZZ100-EXIT.
062200*
062300     MOVE     SPACES TO WS-NORM-INT-TXT WS-NORM-DEC-TXT.
062400     UNSTRING WS-NORM-CLEAN DELIMITED BY "."
062500         INTO WS-NORM-INT-TXT WS-NORM-DEC-TXT
062600     END-UNSTRING.
062700*
062800     INSPECT  WS-NORM-INT-TXT REPLACING ALL SPACE BY ZERO.
062900     INSPECT  WS-NORM-DEC-TXT REPLACING ALL SPACE BY ZERO.
063000*
063100     IF       WS-NORM-INT-TXT IS NUMERIC
063200              MOVE WS-NORM-INT-TXT TO WS-NORM-INT-NUM
063300     ELSE
063400              MOVE ZERO TO WS-NORM-INT-NUM
063500     END-IF.
063600*
063700     IF       WS-NORM-DEC-TXT IS NUMERIC
063800              MOVE WS-NORM-DEC-TXT TO WS-NORM-DEC-NUM
063900     ELSE
064000              MOVE ZERO TO WS-NORM-DEC-NUM
064100     END-IF.
064200*
064300     COMPUTE  WS-NORM-VALUE ROUNDED =
064400              (WS-NORM-INT-NUM + (WS-NORM-DEC-NUM / 100))
064500                  * WS-NORM-SIGN-SW.
064600*
064700 ZZ100-EXIT.
064800     EXIT SECTION.
064900*
065000 ZZ105-SCAN-ONE-CHAR            SECTION.
065100*---------------------------------------
065200*
065300 ZZ105-START.
065400     IF       WS-NORM-TEXT (WS-NORM-IN-PTR:1) = "-"
065500              MOVE -1 TO WS-NORM-SIGN-SW
065600              GO TO ZZ105-EXIT.
065700*
065800     IF       WS-NORM-TEXT (WS-NORM-IN-PTR:1) IS NUMERIC OR
065900              WS-NORM-TEXT (WS-NORM-IN-PTR:1) = "."
066000              ADD 1 TO WS-NORM-OUT-PTR
066100              MOVE WS-NORM-TEXT (WS-NORM-IN-PTR:1)
066200                   TO WS-NORM-CLEAN (WS-NORM-OUT-PTR:1)
066300     END-IF.
066400*
066500 ZZ105-EXIT.
066600     EXIT SECTION.
066700*
066800 ZZ110-NORMALIZE-DATE            SECTION.
066900*----------------------------------------
067000*
067100 ZZ110-START.
067200     MOVE     SPACES TO WS-DATE-OUT.
067300     CALL     "SLDATE0" USING WS-DATE-IN WS-DATE-OUT.
067400*
067500 ZZ110-EXIT.
067600     EXIT SECTION.
067700*
067800 ZZ200-LOOKUP-STATE-RATE          SECTION.
067900*-----------------------------------------
068000*
068100 ZZ200-START.
068200     MOVE     ZERO   TO WS-CUR-TAX-RATE.
068300     MOVE     SPACES TO WS-CUR-STATE-CODE.
068400     PERFORM  ZZ210-SCAN-ADDRESS-FOR-STATE THRU ZZ210-EXIT.
068500*
068600     IF       WS-STATE-FOUND-SW = "Y"
068700              MOVE TX-RATE (WS-FOUND-TAX-IDX) TO WS-CUR-TAX-RATE.
068800*
068900 ZZ200-EXIT.
069000     EXIT SECTION.
069100*
069200 ZZ210-SCAN-ADDRESS-FOR-STATE     SECTION.
069300*-----------------------------------------
069400*
069500 ZZ210-START.
069600     MOVE     "N"  TO WS-STATE-FOUND-SW.
069700     MOVE     ZERO TO WS-FOUND-TAX-IDX.
069800     MOVE     WS-CUR-CLIENT-ADDR TO WS-UPPER-ADDR.
069900     INSPECT  WS-UPPER-ADDR CONVERTING
070000              "abcdefghijklmnopqrstuvwxyz" TO
070100              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
070200*
070300     PERFORM  ZZ215-CHECK-ONE-STATE THRU ZZ215-EXIT
070400         VARYING TX-IDX FROM 1 BY 1
070500         UNTIL TX-IDX > 51 OR WS-STATE-FOUND-SW = "Y".
070600*
070700 ZZ210-EXIT.
070800     EXIT SECTION.
070900*
071000 ZZ215-CHECK-ONE-STATE            SECTION.
071100*-----------------------------------------
071200*
071300 ZZ215-START.
071400     MOVE     ZERO TO WS-SCAN-IDX.
071500     PERFORM  ZZ216-SCAN-ONE-POSITION THRU ZZ216-EXIT
071600         VARYING WS-SCAN-IDX FROM 1 BY 1
071700         UNTIL WS-SCAN-IDX > 49 OR WS-STATE-FOUND-SW = "Y".
071800*
071900 ZZ215-EXIT.
072000     EXIT SECTION.
072100*
072200 ZZ216-SCAN-ONE-POSITION          SECTION.
072300*-----------------------------------------
072400*
072500 ZZ216-START.
072600     IF       WS-UPPER-ADDR (WS-SCAN-IDX:2) = TX-STATE-CODE (TX-IDX)
072700              MOVE TX-STATE-CODE (TX-IDX) TO WS-CUR-STATE-CODE
072800              MOVE TX-IDX                 TO WS-FOUND-TAX-IDX
072900              MOVE "Y"                    TO WS-STATE-FOUND-SW.
073000*
073100 ZZ216-EXIT.
073200     EXIT SECTION.
073300*
073400 ZZ220-CHECK-TAX-EXEMPT            SECTION.
073500*-----------------------------------------
073600*
073700*  STUB - THE BUREAU FEED CARRIES NO EXEMPTION FLAG OF ITS OWN
073800*    YET.  AR WANTS THIS LEFT IN PLACE SO THE HOOK IS READY THE
073900*    DAY SOMEONE ON THE FEED SIDE ADDS ONE - UNTIL THEN EVERY
074000*    INVOICE IS TREATED AS NOT EXEMPT.
074100*
074200 ZZ220-START.
074300     MOVE     "N" TO WS-TAX-EXEMPT-SW.
074400*
074500 ZZ220-EXIT.
074600     EXIT SECTION.
074700*
