000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INVOICE DETAIL             *
000400*           FILE - SLINVD                           *
000500*     ONE RECORD PER ACCEPTED INVOICE LINE           *
000600*     USES ID-INVOICE-NO + ID-LINE-NO AS THE         *
000700*     NATURAL KEY (FILE IS SEQUENTIAL)               *
000800*                                                   *
000900*****************************************************
001000*  FILE SIZE 100 BYTES.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 12/01/26 VBC - CREATED.
001500*
001600 01  SL-INVOICE-DETAIL-RECORD.
001700     03  ID-INVOICE-NO          PIC X(10).
001800     03  ID-LINE-NO             PIC 9(3).
001900     03  ID-DESCRIPTION         PIC X(30).
002000     03  ID-QUANTITY            PIC S9(5)V99.
002100     03  ID-RATE                PIC S9(7)V99.
002200     03  ID-AMOUNT              PIC S9(7)V99.
002300     03  FILLER                 PIC X(32).
002400*
