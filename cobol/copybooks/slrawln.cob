000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RAW INVOICE LINE           *
000400*           INPUT FILE - SLINV                      *
000500*                                                   *
000600*     ONE RECORD PER INVOICE LINE AS                *
000700*     EXPORTED NIGHTLY BY THE ACCOUNTING            *
000800*     BUREAU FEED.  LINES FOR ONE INVOICE           *
000900*     ARE CONTIGUOUS IN THE FILE - THIS IS          *
001000*     NOT A KEYED FILE.                             *
001100*****************************************************
001200*  FILE SIZE 230 BYTES.
001300*
001400* THESE FIELD DEFINITIONS MAY NEED CHANGING
001500*
001600* 12/01/26 VBC - CREATED - FROM BUREAU FEED SPEC V1.
001700* 19/01/26 VBC - CONFIRMED NOTES FIELD IS 6 BYTES NOT 4 AS
001800*                FIRST QUOTED BY BUREAU - TOTAL IS 230 NOT 220.
001900*
002000 01  SL-RAW-LINE-RECORD.
002100     03  RL-INVOICE-NO         PIC X(10).
002200*                                        BLANK = LINE REJECTED
002300     03  RL-INVOICE-DATE       PIC X(10).
002400*                                        YYYY-MM-DD, MAY BE BLANK
002500     03  RL-DUE-DATE           PIC X(10).
002600*                                        YYYY-MM-DD, MAY BE BLANK
002700     03  RL-CLIENT-NAME        PIC X(30).
002800     03  RL-CLIENT-EMAIL       PIC X(30).
002900     03  RL-CLIENT-ADDR        PIC X(50).
003000*                                        FREE TEXT, STATE CODE EMBEDDED
003100     03  RL-DESCRIPTION        PIC X(30).
003200*                                        BLANK = LINE SKIPPED
003300     03  RL-QUANTITY           PIC X(10).
003400*                                        FREE-FORMAT NUMERIC TEXT
003500     03  RL-RATE               PIC X(12).
003600*                                        MAY HOLD $ AND ,
003700     03  RL-AMOUNT             PIC X(12).
003800*                                        MAY HOLD $ AND , - MAY BE BLANK
003900     03  RL-TAX-RATE           PIC X(8).
004000*                                        1ST LINE OF INVOICE ONLY
004100     03  RL-TAX-AMOUNT         PIC X(12).
004200*                                        1ST LINE OF INVOICE ONLY
004300     03  RL-NOTES              PIC X(6).
004400*                                        SHORT NOTE / FLAG
004500*
