000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR INVOICE MASTER             *
000400*           FILE - SLINVM                           *
000500*     WRITTEN ONCE PER ASSEMBLED INVOICE             *
000600*     THAT HAS AT LEAST ONE ACCEPTED LINE            *
000700*                                                   *
000800*****************************************************
000900*  FILE SIZE 180 BYTES.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 12/01/26 VBC - CREATED.
001400* 20/01/26 VBC - ADDED IM-DATE-CCYY/MM/DD REDEFINES OF
001500*                IM-INVOICE-DATE FOR REGISTER SUB-TOTALLING
001600*                BY MONTH, SHOULD AR EVER ASK FOR IT.
001700* 02/02/26 VBC - IM-STATUS 88-LEVELS ADDED, CAS RAISED IT
001800*                IN PASSING - ONLY D IS EVER SET ON INGEST.
001900*
002000 01  SL-INVOICE-MASTER-RECORD.
002100     03  IM-INVOICE-NO          PIC X(10).
002200     03  IM-INVOICE-DATE        PIC X(10).
002300*                                        YYYY-MM-DD OR SPACES
002400     03  IM-INVOICE-DATE-R  REDEFINES IM-INVOICE-DATE.
002500         05  IM-DATE-CCYY       PIC X(4).
002600         05  FILLER             PIC X.
002700         05  IM-DATE-MM         PIC X(2).
002800         05  FILLER             PIC X.
002900         05  IM-DATE-DD         PIC X(2).
003000     03  IM-DUE-DATE            PIC X(10).
003100*                                        YYYY-MM-DD OR SPACES
003200     03  IM-CLIENT-NAME         PIC X(30).
003300*                                        "UNKNOWN CLIENT" IF BLANK
003400     03  IM-CLIENT-EMAIL        PIC X(30).
003500     03  IM-STATE-CODE          PIC XX.
003600*                                        BLANK IF NONE FOUND IN ADDRESS
003700     03  IM-LINE-COUNT          PIC 9(3).
003800     03  IM-SUBTOTAL            PIC S9(7)V99.
003900     03  IM-TAX-RATE            PIC 9(3)V99.
004000*                                        PERCENT, EG 006.25
004100     03  IM-TAX-AMOUNT          PIC S9(7)V99.
004200     03  IM-TOTAL               PIC S9(7)V99.
004300     03  IM-STATUS              PIC X.
004400         88  IM-STATUS-DRAFT        VALUE "D".
004500         88  IM-STATUS-SENT         VALUE "S".
004600         88  IM-STATUS-PAID         VALUE "P".
004700     03  FILLER                 PIC X(52).
004800*
