000100*****************************************************
000200*                                                   *
000300*  STATE SALES TAX RATE TABLE - SLTAXTB             *
000400*     51 ENTRIES (50 STATES + DC).                   *
000500*     CONSTANT TABLE, BUILT IN-LINE WITH             *
000600*     VALUE CLAUSES AND REDEFINED AS AN              *
000700*     OCCURS TABLE FOR SEARCH/INDEXING -             *
000800*     SAME TRICK USED FOR THE OLD SWT                *
000900*     BRACKET TABLES BEFORE THEY WENT TO             *
001000*     A FILE OF THEIR OWN.                           *
001100*                                                   *
001200*  NOT A KEYED FILE - NO SL-TAXTB FILE,              *
001300*     TABLE LIVES IN WORKING-STORAGE ONLY.           *
001400*****************************************************
001500*
001600* 13/01/26 VBC - CREATED FROM AR'S RATE SHEET DATED 01/01/26.
001700* 21/01/26 VBC - CA CORRECTED 7.50 TO 7.25 PER REVISED SHEET.
001800*
001900 01  WS-TAX-TABLE-VALUES.
002000     03  FILLER   PIC X(6)  VALUE "AL0400".
002100     03  FILLER   PIC X(6)  VALUE "AK0000".
002200     03  FILLER   PIC X(6)  VALUE "AZ0560".
002300     03  FILLER   PIC X(6)  VALUE "AR0650".
002400     03  FILLER   PIC X(6)  VALUE "CA0725".
002500     03  FILLER   PIC X(6)  VALUE "CO0290".
002600     03  FILLER   PIC X(6)  VALUE "CT0635".
002700     03  FILLER   PIC X(6)  VALUE "DE0000".
002800     03  FILLER   PIC X(6)  VALUE "FL0600".
002900     03  FILLER   PIC X(6)  VALUE "GA0400".
003000     03  FILLER   PIC X(6)  VALUE "HI0400".
003100     03  FILLER   PIC X(6)  VALUE "ID0600".
003200     03  FILLER   PIC X(6)  VALUE "IL0625".
003300     03  FILLER   PIC X(6)  VALUE "IN0700".
003400     03  FILLER   PIC X(6)  VALUE "IA0600".
003500     03  FILLER   PIC X(6)  VALUE "KS0650".
003600     03  FILLER   PIC X(6)  VALUE "KY0600".
003700     03  FILLER   PIC X(6)  VALUE "LA0445".
003800     03  FILLER   PIC X(6)  VALUE "ME0550".
003900     03  FILLER   PIC X(6)  VALUE "MD0600".
004000     03  FILLER   PIC X(6)  VALUE "MA0625".
004100     03  FILLER   PIC X(6)  VALUE "MI0600".
004200     03  FILLER   PIC X(6)  VALUE "MN0688".
004300     03  FILLER   PIC X(6)  VALUE "MS0700".
004400     03  FILLER   PIC X(6)  VALUE "MO0423".
004500     03  FILLER   PIC X(6)  VALUE "MT0000".
004600     03  FILLER   PIC X(6)  VALUE "NE0550".
004700     03  FILLER   PIC X(6)  VALUE "NV0685".
004800     03  FILLER   PIC X(6)  VALUE "NH0000".
004900     03  FILLER   PIC X(6)  VALUE "NJ0663".
005000     03  FILLER   PIC X(6)  VALUE "NM0513".
005100     03  FILLER   PIC X(6)  VALUE "NY0400".
005200     03  FILLER   PIC X(6)  VALUE "NC0475".
005300     03  FILLER   PIC X(6)  VALUE "ND0500".
005400     03  FILLER   PIC X(6)  VALUE "OH0575".
005500     03  FILLER   PIC X(6)  VALUE "OK0450".
005600     03  FILLER   PIC X(6)  VALUE "OR0000".
005700     03  FILLER   PIC X(6)  VALUE "PA0600".
005800     03  FILLER   PIC X(6)  VALUE "RI0700".
005900     03  FILLER   PIC X(6)  VALUE "SC0600".
006000     03  FILLER   PIC X(6)  VALUE "SD0450".
006100     03  FILLER   PIC X(6)  VALUE "TN0700".
006200     03  FILLER   PIC X(6)  VALUE "TX0625".
006300     03  FILLER   PIC X(6)  VALUE "UT0610".
006400     03  FILLER   PIC X(6)  VALUE "VT0600".
006500     03  FILLER   PIC X(6)  VALUE "VA0530".
006600     03  FILLER   PIC X(6)  VALUE "WA0650".
006700     03  FILLER   PIC X(6)  VALUE "WV0600".
006800     03  FILLER   PIC X(6)  VALUE "WI0500".
006900     03  FILLER   PIC X(6)  VALUE "WY0400".
007000     03  FILLER   PIC X(6)  VALUE "DC0600".
007100*
007200 01  SL-TAX-TABLE  REDEFINES WS-TAX-TABLE-VALUES.
007300     03  TX-TABLE-ENTRY  OCCURS 51 TIMES INDEXED BY TX-IDX.
007400         05  TX-STATE-CODE      PIC X(2).
007500         05  TX-RATE            PIC 9(2)V99.
007600*
